000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  CNSLPROC.                                             
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEV Center.                                    
000600       DATE-WRITTEN. 03/14/89.                                            
000700       DATE-COMPILED. 03/14/89.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM RUNS THE DAILY CONSULTATION SCHEDULING            
001400*          BATCH FOR THE OUT-PATIENT CLINIC.  IT LOADS THE PATIENT        
001500*          AND DOCTOR MASTERS AND THE CURRENT CONSULTATION FILE           
001600*          INTO MEMORY, THEN EDITS EACH REQUEST ON THE DAILY              
001700*          REQUEST FILE AGAINST THOSE TABLES - A REQUEST EITHER           
001800*          SCHEDULES A NEW CONSULTATION OR CANCELS AN EXISTING            
001900*          ONE.  A REJECTED REQUEST CARRIES A REASON CODE ON THE          
002000*          PRINT REPORT; IT DOES NOT STOP THE RUN.                        
002100*                                                                         
002200*          THE FIRST RECORD ON THE REQUEST FILE IS ALWAYS A               
002300*          PARAMETER RECORD CARRYING THE RUN DATE AND TIME THAT           
002400*          THE 30-MINUTE ADVANCE-NOTICE RULE IS MEASURED AGAINST.         
002500*                                                                         
002600******************************************************************        
002700                                                                          
002800         INPUT FILE               -   DDS0001.PATMSTR                     
002900                                                                          
003000         INPUT FILE               -   DDS0001.DOCMSTR                     
003100                                                                          
003200         INPUT FILE               -   DDS0001.CONSIN                      
003300                                                                          
003400         INPUT FILE               -   DDS0001.REQFILE                     
003500                                                                          
003600         OUTPUT FILE PRODUCED     -   DDS0001.CONSOUT                     
003700                                                                          
003800         PRINT/DUMP FILE          -   SYSOUT                              
003900                                                                          
004000******************************************************************        
004100*  CHANGE LOG                                                             
004200*                                                                         
004300*  03/14/89  JS    ORIGINAL PROGRAM - REPLACES THE CARD-IMAGE     JS8903  
004400*                  SIGN-UP SHEETS AT THE FRONT DESK.              JS8903  
004500*  09/18/90  JS    ADDED THE ANY-DOCTOR-OF-SPECIALTY SEARCH WHEN  JS9009  
004600*                  REQ-DOCTOR-ID COMES IN ZERO.                   JS9009  
004700*  06/22/91  RLP   PATIENT-BUSY CHECK NOW COMPARES DATE *AND*     RLP9106 
004800*                  TIME - WAS DATE-ONLY, DOUBLE-BOOKED A FEW      RLP9106 
004900*                  PATIENTS IN THE SAME MORNING.  REQ #4417.      RLP9106 
005000*  09/18/92  RLP   ADDED DOCTOR-BUSY CHECK TO MATCH PATIENT-BUSY  RLP9209 
005100*                  - DOCTORS WERE BEING DOUBLE-BOOKED TOO.        RLP9209 
005200*  04/11/94  RLP   PULLED THE ABEND-REC LAYOUT OUT TO ITS OWN     RLP9404 
005300*                  COPYBOOK SO CLCLBCST/MINSADVC CAN SHARE IT.    RLP9404 
005400*  05/02/97  TGD   REJECT-REASON COUNTS NOW KEPT IN A TABLE       TGD9705 
005500*                  INSTEAD OF NINE SEPARATE COUNTERS - REQ #5180. TGD9705 
005600*  02/09/99  AK    Y2K - REQ-DATE/CON-DATE ALREADY CARRY A FULL   AK9902  
005700*                  4-DIGIT YEAR, NO WINDOWING NEEDED HERE.        AK9902  
005800*                  VERIFIED AGAINST THE YEAR-2000 PROJECT PLAN.   AK9902  
005900*  11/14/00  AK    RENAMED FROM DALYEDIT TO CNSLPROC WHEN THE     AK0011  
006000*                  ROOM-CHARGES EDIT WAS RETIRED AND THIS RUN     AK0011  
006100*                  TOOK OVER THE 0100 JOB-STREAM SLOT.            AK0011  
006200*  08/06/02  MM    ADDED THE UPSI-0 RERUN FLAG SO OPERATIONS CAN  MM0208  
006300*                  STAMP A RERUN REPORT WITHOUT A SPECIAL JCL.    MM0208  
006400*  03/19/04  DW    DOCAVAIL SPLIT OUT AS ITS OWN CALLED PROGRAM - DW0403  
006500*                  USED TO BE IN-LINE HERE, TOO BIG TO READ.      DW0403  
006600******************************************************************        
006700                                                                          
006800       ENVIRONMENT DIVISION.                                              
006900       CONFIGURATION SECTION.                                             
007000       SOURCE-COMPUTER. IBM-390.                                          
007100       OBJECT-COMPUTER. IBM-390.                                          
007200       SPECIAL-NAMES.                                                     
007300           C01 IS NEXT-PAGE                                               
007400           UPSI-0 ON STATUS IS RERUN-REQUESTED-SW.                        
007500       INPUT-OUTPUT SECTION.                                              
007600       FILE-CONTROL.                                                      
007700           SELECT SYSOUT                                                  
007800           ASSIGN TO UT-S-SYSOUT                                          
007900             ORGANIZATION IS SEQUENTIAL.                                  
008000                                                                          
008100           SELECT REQUEST-FILE                                            
008200           ASSIGN TO UT-S-REQFILE                                         
008300             ACCESS MODE IS SEQUENTIAL                                    
008400             FILE STATUS IS RQCODE.                                       
008500                                                                          
008600           SELECT PATIENT-MASTER-FILE                                     
008700           ASSIGN TO UT-S-PATMSTR                                         
008800             ACCESS MODE IS SEQUENTIAL                                    
008900             FILE STATUS IS PMCODE.                                       
009000                                                                          
009100           SELECT DOCTOR-MASTER-FILE                                      
009200           ASSIGN TO UT-S-DOCMSTR                                         
009300             ACCESS MODE IS SEQUENTIAL                                    
009400             FILE STATUS IS DMCODE.                                       
009500                                                                          
009600           SELECT CONSULT-IN-FILE                                         
009700           ASSIGN TO UT-S-CONSIN                                          
009800             ACCESS MODE IS SEQUENTIAL                                    
009900             FILE STATUS IS CICODE.                                       
010000                                                                          
010100           SELECT CONSULT-OUT-FILE                                        
010200           ASSIGN TO UT-S-CONSOUT                                         
010300             ACCESS MODE IS SEQUENTIAL                                    
010400             FILE STATUS IS COCODE.                                       
010500                                                                          
010600       DATA DIVISION.                                                     
010700       FILE SECTION.                                                      
010800       FD  SYSOUT                                                         
010900           RECORDING MODE IS F                                            
011000           LABEL RECORDS ARE STANDARD                                     
011100           RECORD CONTAINS 132 CHARACTERS                                 
011200           BLOCK CONTAINS 0 RECORDS                                       
011300           DATA RECORD IS SYSOUT-REC.                                     
011400       01  SYSOUT-REC.                                                    
011500           05  FILLER                  PIC X(132).                        
011600                                                                          
011700****** DAILY SCHEDULING/CANCEL REQUESTS - ARRIVAL ORDER                   
011800****** FIRST RECORD IS ALWAYS THE REQ-TYPE 'P' PARM RECORD                
011900       FD  REQUEST-FILE                                                   
012000           RECORDING MODE IS F                                            
012100           LABEL RECORDS ARE STANDARD                                     
012200           RECORD CONTAINS 100 CHARACTERS                                 
012300           BLOCK CONTAINS 0 RECORDS                                       
012400           DATA RECORD IS REQUEST-FILE-REC.                               
012500       01  REQUEST-FILE-REC.                                              
012600           05  FILLER                  PIC X(100).                        
012700                                                                          
012800****** READ-ONLY - ASCENDING PAT-ID, LOADED AT 050-LOAD-                  
012900****** PATIENT-TABLE, NEVER RE-WRITTEN BY THIS RUN                        
013000       FD  PATIENT-MASTER-FILE                                            
013100           RECORDING MODE IS F                                            
013200           LABEL RECORDS ARE STANDARD                                     
013300           RECORD CONTAINS 180 CHARACTERS                                 
013400           BLOCK CONTAINS 0 RECORDS                                       
013500           DATA RECORD IS PATIENT-MASTER-FILE-REC.                        
013600       01  PATIENT-MASTER-FILE-REC.                                       
013700           05  FILLER                  PIC X(180).                        
013800                                                                          
013900****** READ-ONLY - ASCENDING DOC-ID, LOADED AT 060-LOAD-                  
014000****** DOCTOR-TABLE, NEVER RE-WRITTEN BY THIS RUN                         
014100       FD  DOCTOR-MASTER-FILE                                             
014200           RECORDING MODE IS F                                            
014300           LABEL RECORDS ARE STANDARD                                     
014400           RECORD CONTAINS 180 CHARACTERS                                 
014500           BLOCK CONTAINS 0 RECORDS                                       
014600           DATA RECORD IS DOCTOR-MASTER-FILE-REC.                         
014700       01  DOCTOR-MASTER-FILE-REC.                                        
014800           05  FILLER                  PIC X(180).                        
014900                                                                          
015000****** TODAY'S OPENING CONSULTATION FILE - ASCENDING CON-ID               
015100       FD  CONSULT-IN-FILE                                                
015200           RECORDING MODE IS F                                            
015300           LABEL RECORDS ARE STANDARD                                     
015400           RECORD CONTAINS 80 CHARACTERS                                  
015500           BLOCK CONTAINS 0 RECORDS                                       
015600           DATA RECORD IS CONSULT-IN-FILE-REC.                            
015700       01  CONSULT-IN-FILE-REC.                                           
015800           05  FILLER                  PIC X(80).                         
015900                                                                          
016000****** TONIGHT'S CLOSING CONSULTATION FILE - REWRITTEN WHOLE              
016100****** FROM THE IN-MEMORY TABLE AT 900-WRITE-CONSULT-OUT                  
016200       FD  CONSULT-OUT-FILE                                               
016300           RECORDING MODE IS F                                            
016400           LABEL RECORDS ARE STANDARD                                     
016500           RECORD CONTAINS 80 CHARACTERS                                  
016600           BLOCK CONTAINS 0 RECORDS                                       
016700           DATA RECORD IS CONSULT-OUT-FILE-REC.                           
016800       01  CONSULT-OUT-FILE-REC.                                          
016900           05  FILLER                  PIC X(80).                         
017000                                                                          
017100       WORKING-STORAGE SECTION.                                           
017200                                                                          
017300       01  FILE-STATUS-CODES.                                             
017400           05  RQCODE                  PIC X(2).                          
017500               88  RQ-OK               VALUE "00".                        
017600               88  RQ-EOF              VALUE "10".                        
017700           05  PMCODE                  PIC X(2).                          
017800               88  PM-OK               VALUE "00".                        
017900               88  PM-EOF              VALUE "10".                        
018000           05  DMCODE                  PIC X(2).                          
018100               88  DM-OK               VALUE "00".                        
018200               88  DM-EOF              VALUE "10".                        
018300           05  CICODE                  PIC X(2).                          
018400               88  CI-OK               VALUE "00".                        
018500               88  CI-EOF              VALUE "10".                        
018600           05  COCODE                  PIC X(2).                          
018700               88  CO-OK               VALUE "00".                        
018800           05  FILLER                  PIC X(02).                         
018900                                                                          
019000** QSAM FILE                                                              
019100       COPY REQFILE.                                                      
019200** QSAM FILE                                                              
019300       COPY PATMSTR.                                                      
019400** QSAM FILE                                                              
019500       COPY DOCMSTR.                                                      
019600** QSAM FILE                                                              
019700       COPY CONSFILE.                                                     
019800                                                                          
019900       COPY ABENDREC.                                                     
020000                                                                          
020100       77  WS-TODAY-DATE               PIC 9(06).                         
020200       77  WS-NEXT-CON-ID              PIC 9(08) COMP.                    
020300       77  ZERO-VAL                    PIC 9(01) VALUE ZERO.              
020400       77  ONE-VAL                     PIC 9(01) VALUE 1.                 
020500                                                                          
020600       01  WS-RUN-DATE-TIME.                                              
020700           05  WS-RUN-DATE             PIC 9(08).                         
020800           05  WS-RUN-TIME             PIC 9(04).                         
020900           05  FILLER                  PIC X(02).                         
021000                                                                          
021100       01  COUNTERS-IDXS-AND-ACCUMULATORS.                                
021200           05  REQUESTS-READ           PIC 9(09) COMP.                    
021300           05  REQUESTS-SCHEDULED      PIC 9(09) COMP.                    
021400           05  REQUESTS-CANCELED       PIC 9(09) COMP.                    
021500           05  REQUESTS-REJECTED       PIC 9(09) COMP.                    
021600           05  ROW-SUB                 PIC 9(05) COMP.                    
021700           05  WS-PAGES                PIC 9(04) COMP VALUE 1.            
021800           05  WS-MINUTES-ADVANCE      PIC S9(7) COMP-3.                  
021900           05  FILLER                  PIC X(02).                         
022000                                                                          
022100       01  FLAGS-AND-SWITCHES.                                            
022200           05  MORE-REQUESTS-SW        PIC X(01) VALUE "Y".               
022300               88  NO-MORE-REQUESTS    VALUE "N".                         
022400           05  MORE-PATIENT-SW         PIC X(01) VALUE "Y".               
022500               88  NO-MORE-PATIENT-RECS VALUE "N".                        
022600           05  MORE-DOCTOR-SW          PIC X(01) VALUE "Y".               
022700               88  NO-MORE-DOCTOR-RECS VALUE "N".                         
022800           05  MORE-CONSULT-SW         PIC X(01) VALUE "Y".               
022900               88  NO-MORE-CONSULT-RECS VALUE "N".                        
023000           05  REQUEST-VALID-SW        PIC X(01).                         
023100               88  REQUEST-IS-VALID    VALUE "Y".                         
023200               88  REQUEST-IS-INVALID  VALUE "N".                         
023300           05  CONSULT-FOUND-SW        PIC X(01).                         
023400               88  CONSULT-WAS-FOUND   VALUE "Y".                         
023500               88  CONSULT-WAS-NOT-FOUND VALUE "N".                       
023600           05  RERUN-REQUESTED-SW      PIC X(01) VALUE "N".               
023700               88  THIS-IS-A-RERUN     VALUE "Y".                         
023800           05  FILLER                  PIC X(02).                         
023900                                                                          
024000       01  WS-RPT-WORK-FIELDS.                                            
024100           05  WS-RPT-TYPE             PIC X(09).                         
024200           05  WS-RPT-PATIENT-ID       PIC 9(06).                         
024300           05  WS-RPT-DOCTOR-ID        PIC 9(06).                         
024400           05  WS-RPT-DATE             PIC 9(08).                         
024500           05  WS-RPT-TIME             PIC 9(04).                         
024600           05  WS-RPT-CONSULT-ID       PIC 9(08).                         
024700           05  WS-STATUS-TEXT          PIC X(09).                         
024800           05  WS-REASON-TEXT          PIC X(22).                         
024900           05  FILLER                  PIC X(04).                         
025000                                                                          
025100******************************************************************        
025200*  TEN REJECT-REASON CODES, COUNTS ACCUMULATED AS WE GO AND               
025300*  PRINTED AT 950-WRITE-RPT-SUMMARY.  LOADED BY MOVE STATEMENTS           
025400*  IN 000-HOUSEKEEPING, NOT BY OCCURS ... VALUE (NOT PORTABLE).           
025500******************************************************************        
025600       01  REASON-COUNT-TABLE-AREA.                                       
025700           05  REASON-COUNT-ENTRY OCCURS 10 TIMES                         
025800                       INDEXED BY RSN-IDX.                                
025900               10  RSN-TEXT            PIC X(22).                         
026000               10  RSN-COUNT           PIC 9(07) COMP.                    
026100               10  FILLER              PIC X(03).                         
026200                                                                          
026300** PASSED BY REFERENCE TO DOCAVAIL - SEE ITS OWN COPY OF THIS             
026400** LAYOUT IN LINKAGE SECTION THERE                                        
026500       01  DOC-VERIFY-PARMS-AREA.                                         
026600           05  DVP-DOCTOR-ID           PIC 9(06).                         
026700           05  DVP-SPECIALTY           PIC X(12).                         
026800           05  DVP-CONSULT-DATE        PIC 9(08).                         
026900           05  DVP-CONSULT-TIME        PIC 9(04).                         
027000           05  DVP-FOUND-DOCTOR-ID     PIC 9(06).                         
027100           05  FILLER                  PIC X(05).                         
027200                                                                          
027300       77  DVP-RETURN-CD               PIC S9(4) COMP.                    
027400           88  DVP-DOCTOR-OK           VALUE 0.                           
027500           88  DVP-DOCTOR-NOT-FOUND    VALUE 1.                           
027600           88  DVP-DOCTOR-INACTIVE     VALUE 2.                           
027700           88  DVP-DOCTOR-BUSY         VALUE 3.                           
027800           88  DVP-NO-DOCTOR-AVAIL     VALUE 4.                           
027900                                                                          
028000       01  MINS-ADVANCE-PARMS-AREA.                                       
028100           05  MAP-RUN-DATE            PIC 9(08).                         
028200           05  MAP-RUN-TIME            PIC 9(04).                         
028300           05  MAP-CONSULT-DATE        PIC 9(08).                         
028400           05  MAP-CONSULT-TIME        PIC 9(04).                         
028500           05  MAP-MINUTES-ADVANCE     PIC S9(7) COMP-3.                  
028600           05  FILLER                  PIC X(05).                         
028700                                                                          
028800       77  MINS-ADVANCE-RET-CD         PIC S9(4) COMP.                    
028900           88  MINS-ADVANCE-OK         VALUE 0.                           
029000           88  MINS-ADVANCE-TOO-SOON   VALUE 1.                           
029100                                                                          
029200** PRINT-LINE LAYOUTS FOR THE DAILY SCHEDULING REPORT - SYSOUT            
029300** IS 132-BYTE, BLOCK 0, SAME PRINT CLASS AS EVERY OTHER DDS0001          
029400** BATCH RUN.  SEE 700/720/740/950 FOR WHERE EACH ONE IS USED.            
029500                                                                          
029600       01  WS-HDR-REC.                                                    
029700           05  FILLER                  PIC X(01) VALUE SPACE.             
029800           05  FILLER                  PIC X(30)                          
029900                       VALUE "DAILY CONSULTATION SCHEDULE".               
030000           05  HDR-RERUN-TAG           PIC X(10) VALUE SPACES.            
030100           05  FILLER                  PIC X(10) VALUE SPACES.            
030200           05  FILLER                  PIC X(05) VALUE "DATE:".           
030300           05  HDR-MM                  PIC X(02).                         
030400           05  FILLER                  PIC X(01) VALUE "/".               
030500           05  HDR-DD                  PIC X(02).                         
030600           05  FILLER                  PIC X(01) VALUE "/".               
030700           05  HDR-YY                  PIC X(04).                         
030800           05  FILLER                  PIC X(05) VALUE SPACES.            
030900           05  FILLER                  PIC X(05) VALUE "TIME:".           
031000           05  HDR-HH                  PIC X(02).                         
031100           05  FILLER                  PIC X(01) VALUE ":".               
031200           05  HDR-MN                  PIC X(02).                         
031300           05  FILLER                  PIC X(05) VALUE SPACES.            
031400           05  FILLER                  PIC X(05) VALUE "PAGE".            
031500           05  HDR-PAGE-NBR            PIC ZZZ9.                          
031600           05  FILLER                  PIC X(37) VALUE SPACES.            
031700                                                                          
031800       01  WS-COLM-HDR-REC.                                               
031900           05  FILLER                  PIC X(09)                          
032000                       VALUE "REQ TYPE".                                  
032100           05  FILLER                  PIC X(02) VALUE SPACES.            
032200           05  FILLER                  PIC X(10)                          
032300                       VALUE "PATIENT ID".                                
032400           05  FILLER                  PIC X(03) VALUE SPACES.            
032500           05  FILLER                  PIC X(09)                          
032600                       VALUE "DOCTOR ID".                                 
032700           05  FILLER                  PIC X(03) VALUE SPACES.            
032800           05  FILLER                  PIC X(10)                          
032900                       VALUE "DATE".                                      
033000           05  FILLER                  PIC X(02) VALUE SPACES.            
033100           05  FILLER                  PIC X(05)                          
033200                       VALUE "TIME".                                      
033300           05  FILLER                  PIC X(03) VALUE SPACES.            
033400           05  FILLER                  PIC X(10)                          
033500                       VALUE "CONSULT ID".                                
033600           05  FILLER                  PIC X(03) VALUE SPACES.            
033700           05  FILLER                  PIC X(09)                          
033800                       VALUE "STATUS".                                    
033900           05  FILLER                  PIC X(02) VALUE SPACES.            
034000           05  FILLER                  PIC X(22)                          
034100                       VALUE "REASON".                                    
034200           05  FILLER                  PIC X(30) VALUE SPACES.            
034300                                                                          
034400    01  WS-DETAIL-REC.                                                    
034500        05  REQ-TYPE-O              PIC X(09).                            
034600        05  FILLER                  PIC X(02) VALUE SPACES.               
034700        05  PATIENT-ID-O            PIC Z(09)9.                           
034800        05  FILLER                  PIC X(03) VALUE SPACES.               
034900        05  DOCTOR-ID-O             PIC Z(08)9.                           
035000        05  FILLER                  PIC X(03) VALUE SPACES.               
035100        05  DATE-O                  PIC X(10).                            
035200        05  FILLER                  PIC X(02) VALUE SPACES.               
035300        05  TIME-O                  PIC X(05).                            
035400        05  FILLER                  PIC X(03) VALUE SPACES.               
035500        05  CONSULT-ID-O            PIC Z(09)9.                           
035600        05  FILLER                  PIC X(03) VALUE SPACES.               
035700        05  STATUS-O                PIC X(09).                            
035800        05  FILLER                  PIC X(02) VALUE SPACES.               
035900        05  REASON-O                PIC X(22).                            
036000        05  FILLER                  PIC X(30) VALUE SPACES.               
036100                                                                          
036200       01  WS-BLANK-LINE.                                                 
036300           05  FILLER                  PIC X(132) VALUE SPACES.           
036400                                                                          
036500       01  WS-SUMMARY-LINE.                                               
036600           05  SUM-LABEL-O             PIC X(30).                         
036700           05  FILLER                  PIC X(02) VALUE SPACES.            
036800           05  SUM-COUNT-O             PIC Z(08)9.                        
036900           05  FILLER                  PIC X(91) VALUE SPACES.            
037000                                                                          
037100** DATE/TIME REDEFINES USED TO BUILD THE PRINTABLE MM/DD/YYYY             
037200** AND HH:MM FIELDS FOR THE DETAIL LINE - SEE 740-WRITE-RPT-              
037300** DETAIL.  WE DO NOT CARRY A PACKED-DATE ROUTINE IN THIS RUN.            
037400       01  WS-DATE-DISP-AREA.                                             
037500           05  WDD-MM                  PIC X(02).                         
037600           05  FILLER                  PIC X(01) VALUE "/".               
037700           05  WDD-DD                  PIC X(02).                         
037800           05  FILLER                  PIC X(01) VALUE "/".               
037900           05  WDD-YY                  PIC X(04).                         
038000       01  WS-DATE-DISP REDEFINES WS-DATE-DISP-AREA PIC X(10).            
038100                                                                          
038200       01  WS-TIME-DISP-AREA.                                             
038300           05  WDT-HH                  PIC X(02).                         
038400           05  FILLER                  PIC X(01) VALUE ":".               
038500           05  WDT-MN                  PIC X(02).                         
038600       01  WS-TIME-DISP REDEFINES WS-TIME-DISP-AREA PIC X(05).            
038700                                                                          
038800       PROCEDURE DIVISION.                                                
038900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
039000           PERFORM 100-MAINLINE THRU 100-EXIT                             
039100                   UNTIL NO-MORE-REQUESTS.                                
039200           PERFORM 999-CLEANUP THRU 999-EXIT.                             
039300           MOVE +0 TO RETURN-CODE.                                        
039400           GOBACK.                                                        
039500                                                                          
039600       000-HOUSEKEEPING.                                                  
039700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
039800           DISPLAY "******** BEGIN JOB CNSLPROC ********".                
039900           ACCEPT  WS-TODAY-DATE FROM DATE.                               
040000           IF RERUN-REQUESTED-SW                                          
040100               MOVE "Y" TO RERUN-REQUESTED-SW                             
040200           END-IF.                                                        
040300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                     
040400           PERFORM 800-OPEN-FILES THRU 800-EXIT.                          
040500           PERFORM 010-READ-PARM-REC THRU 010-EXIT.                       
040600           PERFORM 020-LOAD-REASON-TABLE THRU 020-EXIT.                   
040700           PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.                  
040800           PERFORM 060-LOAD-DOCTOR-TABLE THRU 060-EXIT.                   
040900           PERFORM 070-LOAD-CONSULT-TABLE THRU 070-EXIT.                  
041000           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                      
041100           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                      
041200           PERFORM 080-READ-REQUEST THRU 080-EXIT.                        
041300       000-EXIT.                                                          
041400           EXIT.                                                          
041500                                                                          
041600       010-READ-PARM-REC.                                                 
041700           MOVE "010-READ-PARM-REC" TO PARA-NAME.                         
041800      *  THE FIRST REQUEST-FILE RECORD CARRIES THE RUN DATE/TIME -        
041900      *  WITHOUT IT WE HAVE NOTHING TO MEASURE TOO-SOON AGAINST           
042000           READ REQUEST-FILE INTO REQUEST-RECORD                          
042100               AT END                                                     
042200               MOVE "EMPTY REQUEST FILE - NO PARM RECORD"                 
042300                                       TO ABEND-REASON                    
042400               GO TO 1000-ABEND-RTN                                       
042500           END-READ.                                                      
042600           IF NOT PARAMETER-RECORD                                        
042700               MOVE "FIRST REQ-FILE RECORD IS NOT TYPE P"                 
042800                                       TO ABEND-REASON                    
042900               GO TO 1000-ABEND-RTN.                                      
043000           MOVE REQ-DATE TO WS-RUN-DATE.                                  
043100           MOVE REQ-TIME TO WS-RUN-TIME.                                  
043200       010-EXIT.                                                          
043300           EXIT.                                                          
043400                                                                          
043500       020-LOAD-REASON-TABLE.                                             
043600           MOVE "020-LOAD-REASON-TABLE" TO PARA-NAME.                     
043700           MOVE "PATIENT-NOT-FOUND"     TO RSN-TEXT(1).                   
043800           MOVE "PATIENT-INACTIVE"      TO RSN-TEXT(2).                   
043900           MOVE "PATIENT-BUSY"          TO RSN-TEXT(3).                   
044000           MOVE "TOO-SOON"              TO RSN-TEXT(4).                   
044100           MOVE "DOCTOR-NOT-FOUND"      TO RSN-TEXT(5).                   
044200           MOVE "DOCTOR-INACTIVE"       TO RSN-TEXT(6).                   
044300           MOVE "DOCTOR-BUSY"           TO RSN-TEXT(7).                   
044400           MOVE "NO-DOCTOR-AVAILABLE"   TO RSN-TEXT(8).                   
044500           MOVE "CONSULT-NOT-FOUND"     TO RSN-TEXT(9).                   
044600           MOVE "INVALID-REQUEST-TYPE"  TO RSN-TEXT(10).                  
044700           PERFORM 022-ZERO-REASON-CT THRU 022-EXIT                       
044800                   VARYING RSN-IDX FROM 1 BY 1 UNTIL RSN-IDX > 10.        
044900       020-EXIT.                                                          
045000           EXIT.                                                          
045100                                                                          
045200       022-ZERO-REASON-CT.                                                
045300           MOVE ZERO TO RSN-COUNT(RSN-IDX).                               
045400       022-EXIT.                                                          
045500           EXIT.                                                          
045600                                                                          
045700       050-LOAD-PATIENT-TABLE.                                            
045800           MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.                    
045900           MOVE ZERO TO PATIENT-TABLE-COUNT.                              
046000           PERFORM 052-READ-PATIENT-MSTR THRU 052-EXIT                    
046100                   UNTIL NO-MORE-PATIENT-RECS.                            
046200       050-EXIT.                                                          
046300           EXIT.                                                          
046400                                                                          
046500       052-READ-PATIENT-MSTR.                                             
046600           READ PATIENT-MASTER-FILE INTO PATIENT-RECORD                   
046700               AT END                                                     
046800               MOVE "N" TO MORE-PATIENT-SW                                
046900               GO TO 052-EXIT                                             
047000           END-READ.                                                      
047100           ADD 1 TO PATIENT-TABLE-COUNT.                                  
047200           SET PAT-IDX TO PATIENT-TABLE-COUNT.                            
047300           MOVE PATIENT-RECORD TO PATIENT-TABLE(PAT-IDX).                 
047400       052-EXIT.                                                          
047500           EXIT.                                                          
047600                                                                          
047700       060-LOAD-DOCTOR-TABLE.                                             
047800           MOVE "060-LOAD-DOCTOR-TABLE" TO PARA-NAME.                     
047900           MOVE ZERO TO DOCTOR-TABLE-COUNT.                               
048000           PERFORM 062-READ-DOCTOR-MSTR THRU 062-EXIT                     
048100                   UNTIL NO-MORE-DOCTOR-RECS.                             
048200       060-EXIT.                                                          
048300           EXIT.                                                          
048400                                                                          
048500       062-READ-DOCTOR-MSTR.                                              
048600           READ DOCTOR-MASTER-FILE INTO DOCTOR-RECORD                     
048700               AT END                                                     
048800               MOVE "N" TO MORE-DOCTOR-SW                                 
048900               GO TO 062-EXIT                                             
049000           END-READ.                                                      
049100           ADD 1 TO DOCTOR-TABLE-COUNT.                                   
049200           SET DOC-IDX TO DOCTOR-TABLE-COUNT.                             
049300           MOVE DOCTOR-RECORD TO DOCTOR-TABLE(DOC-IDX).                   
049400       062-EXIT.                                                          
049500           EXIT.                                                          
049600                                                                          
049700       070-LOAD-CONSULT-TABLE.                                            
049800           MOVE "070-LOAD-CONSULT-TABLE" TO PARA-NAME.                    
049900           MOVE ZERO TO CONSULT-TABLE-COUNT.                              
050000           MOVE 1 TO WS-NEXT-CON-ID.                                      
050100           PERFORM 072-READ-CONSULT-IN THRU 072-EXIT                      
050200                   UNTIL NO-MORE-CONSULT-RECS.                            
050300       070-EXIT.                                                          
050400           EXIT.                                                          
050500                                                                          
050600       072-READ-CONSULT-IN.                                               
050700           READ CONSULT-IN-FILE INTO CONSULTATION-RECORD                  
050800               AT END                                                     
050900               MOVE "N" TO MORE-CONSULT-SW                                
051000               GO TO 072-EXIT                                             
051100           END-READ.                                                      
051200           ADD 1 TO CONSULT-TABLE-COUNT.                                  
051300           SET CON-IDX TO CONSULT-TABLE-COUNT.                            
051400           MOVE CONSULTATION-RECORD TO CONSULT-TABLE(CON-IDX).            
051500      *  ASCENDING FILE, SO THE LAST RECORD READ HOLDS THE HIGH ID        
051600           COMPUTE WS-NEXT-CON-ID =                                       
051700               CON-ID IN CONSULTATION-RECORD + 1.                         
051800       072-EXIT.                                                          
051900           EXIT.                                                          
052000                                                                          
052100       080-READ-REQUEST.                                                  
052200           MOVE "080-READ-REQUEST" TO PARA-NAME.                          
052300           READ REQUEST-FILE INTO REQUEST-RECORD                          
052400               AT END                                                     
052500               MOVE "N" TO MORE-REQUESTS-SW                               
052600               GO TO 080-EXIT                                             
052700           END-READ.                                                      
052800           ADD 1 TO REQUESTS-READ.                                        
052900           MOVE SPACES TO WS-REASON-TEXT.                                 
053000           MOVE REQ-PATIENT-ID TO WS-RPT-PATIENT-ID.                      
053100           MOVE REQ-DOCTOR-ID  TO WS-RPT-DOCTOR-ID.                       
053200           MOVE REQ-DATE       TO WS-RPT-DATE.                            
053300           MOVE REQ-TIME       TO WS-RPT-TIME.                            
053400           MOVE REQ-CONSULT-ID TO WS-RPT-CONSULT-ID.                      
053500       080-EXIT.                                                          
053600           EXIT.                                                          
053700                                                                          
053800       100-MAINLINE.                                                      
053900           MOVE "100-MAINLINE" TO PARA-NAME.                              
054000           IF SCHEDULE-REQUEST                                            
054100               MOVE "SCHEDULE " TO WS-RPT-TYPE                            
054200               PERFORM 200-PROCESS-SCHEDULE-REQ THRU 200-EXIT             
054300           ELSE                                                           
054400           IF CANCEL-REQUEST                                              
054500               MOVE "CANCEL   " TO WS-RPT-TYPE                            
054600               PERFORM 250-PROCESS-CANCEL-REQ THRU 250-EXIT               
054700           ELSE                                                           
054800               MOVE "INVALID  " TO WS-RPT-TYPE                            
054900               MOVE "REJECTED " TO WS-STATUS-TEXT                         
055000               MOVE "INVALID-REQUEST-TYPE" TO WS-REASON-TEXT              
055100               PERFORM 980-TALLY-REJECT THRU 980-EXIT                     
055200               PERFORM 740-WRITE-RPT-DETAIL THRU 740-EXIT.                
055300           PERFORM 080-READ-REQUEST THRU 080-EXIT.                        
055400       100-EXIT.                                                          
055500           EXIT.                                                          
055600                                                                          
055700       200-PROCESS-SCHEDULE-REQ.                                          
055800           MOVE "200-PROCESS-SCHEDULE-REQ" TO PARA-NAME.                  
055900           MOVE "Y" TO REQUEST-VALID-SW.                                  
056000           PERFORM 500-VALIDATE-SCHEDULE-REQ THRU 500-EXIT.               
056100           IF REQUEST-IS-VALID                                            
056200               PERFORM 580-ADD-CONSULTATION THRU 580-EXIT                 
056300               MOVE "ACCEPTED " TO WS-STATUS-TEXT                         
056400               ADD 1 TO REQUESTS-SCHEDULED                                
056500           ELSE                                                           
056600               MOVE "REJECTED " TO WS-STATUS-TEXT                         
056700               PERFORM 980-TALLY-REJECT THRU 980-EXIT.                    
056800           PERFORM 740-WRITE-RPT-DETAIL THRU 740-EXIT.                    
056900       200-EXIT.                                                          
057000           EXIT.                                                          
057100                                                                          
057200******************************************************************        
057300*  VALIDATION ORDER PER THE SCHEDULING DESK PROCEDURE MANUAL:             
057400*  PATIENT EXISTS, PATIENT ACTIVE, PATIENT FREE, ADVANCE NOTICE,          
057500*  THEN DOCTOR AVAILABLE.  FIRST FAILURE WINS - WE DO NOT RUN             
057600*  THE REMAINING CHECKS (RLP 06/22/91).                                   
057700******************************************************************        
057800       500-VALIDATE-SCHEDULE-REQ.                                         
057900           MOVE "500-VALIDATE-SCHEDULE-REQ" TO PARA-NAME.                 
058000           PERFORM 510-CHECK-PATIENT THRU 510-EXIT.                       
058100           IF REQUEST-IS-VALID                                            
058200               PERFORM 520-CHECK-PATIENT-BUSY THRU 520-EXIT.              
058300           IF REQUEST-IS-VALID                                            
058400               PERFORM 530-CHECK-ADVANCE-NOTICE THRU 530-EXIT.            
058500           IF REQUEST-IS-VALID                                            
058600               PERFORM 540-CHECK-DOCTOR-AVAILABLE THRU 540-EXIT.          
058700       500-EXIT.                                                          
058800           EXIT.                                                          
058900                                                                          
059000       510-CHECK-PATIENT.                                                 
059100           MOVE "510-CHECK-PATIENT" TO PARA-NAME.                         
059200           SET PAT-IDX TO 1.                                              
059300           SEARCH ALL PATIENT-TABLE                                       
059400               AT END                                                     
059500                   MOVE "N" TO REQUEST-VALID-SW                           
059600                   MOVE "PATIENT-NOT-FOUND" TO WS-REASON-TEXT             
059700                   GO TO 510-EXIT                                         
059800               WHEN PAT-ID IN PATIENT-TABLE(PAT-IDX)                      
059900                       = REQ-PATIENT-ID                                   
060000                   CONTINUE                                               
060100           END-SEARCH.                                                    
060200           IF NOT PAT-IS-ACTIVE IN PATIENT-TABLE(PAT-IDX)                 
060300               MOVE "N" TO REQUEST-VALID-SW                               
060400               MOVE "PATIENT-INACTIVE" TO WS-REASON-TEXT.                 
060500       510-EXIT.                                                          
060600           EXIT.                                                          
060700                                                                          
060800       520-CHECK-PATIENT-BUSY.                                            
060900           MOVE "520-CHECK-PATIENT-BUSY" TO PARA-NAME.                    
061000           MOVE "N" TO CONSULT-FOUND-SW.                                  
061100           IF CONSULT-TABLE-COUNT > 0                                     
061200               PERFORM 522-SCAN-PATIENT-BUSY THRU 522-EXIT                
061300                   VARYING ROW-SUB FROM 1 BY 1                            
061400                   UNTIL ROW-SUB > CONSULT-TABLE-COUNT                    
061500                      OR CONSULT-WAS-FOUND.                               
061600           IF CONSULT-WAS-FOUND                                           
061700               MOVE "N" TO REQUEST-VALID-SW                               
061800               MOVE "PATIENT-BUSY" TO WS-REASON-TEXT.                     
061900       520-EXIT.                                                          
062000           EXIT.                                                          
062100                                                                          
062200       522-SCAN-PATIENT-BUSY.                                             
062300           IF CON-PATIENT-ID IN CONSULT-TABLE(ROW-SUB)                    
062400                   = REQ-PATIENT-ID                                       
062500           AND CON-DATE IN CONSULT-TABLE(ROW-SUB) = REQ-DATE              
062600           AND CON-TIME IN CONSULT-TABLE(ROW-SUB) = REQ-TIME              
062700           AND CON-IS-ACTIVE IN CONSULT-TABLE(ROW-SUB)                    
062800               MOVE "Y" TO CONSULT-FOUND-SW.                              
062900       522-EXIT.                                                          
063000           EXIT.                                                          
063100                                                                          
063200       530-CHECK-ADVANCE-NOTICE.                                          
063300           MOVE "530-CHECK-ADVANCE-NOTICE" TO PARA-NAME.                  
063400           MOVE WS-RUN-DATE TO MAP-RUN-DATE.                              
063500           MOVE WS-RUN-TIME TO MAP-RUN-TIME.                              
063600           MOVE REQ-DATE    TO MAP-CONSULT-DATE.                          
063700           MOVE REQ-TIME    TO MAP-CONSULT-TIME.                          
063800           MOVE ZERO TO MINS-ADVANCE-RET-CD.                              
063900           CALL "MINSADVC" USING MINS-ADVANCE-PARMS-AREA,                 
064000                              MINS-ADVANCE-RET-CD.                        
064100           IF NOT MINS-ADVANCE-OK                                         
064200               MOVE "N" TO REQUEST-VALID-SW                               
064300               MOVE "TOO-SOON" TO WS-REASON-TEXT.                         
064400       530-EXIT.                                                          
064500           EXIT.                                                          
064600                                                                          
064700       540-CHECK-DOCTOR-AVAILABLE.                                        
064800           MOVE "540-CHECK-DOCTOR-AVAILABLE" TO PARA-NAME.                
064900           MOVE REQ-DOCTOR-ID TO DVP-DOCTOR-ID.                           
065000           MOVE REQ-SPECIALTY TO DVP-SPECIALTY.                           
065100           MOVE REQ-DATE      TO DVP-CONSULT-DATE.                        
065200           MOVE REQ-TIME      TO DVP-CONSULT-TIME.                        
065300           MOVE ZERO TO DVP-FOUND-DOCTOR-ID.                              
065400           MOVE ZERO TO DVP-RETURN-CD.                                    
065500           CALL "DOCAVAIL" USING DOC-VERIFY-PARMS-AREA,                   
065600                             DOCTOR-TABLE-AREA,                           
065700                             CONSULT-TABLE-AREA,                          
065800                             DVP-RETURN-CD.                               
065900           IF DVP-DOCTOR-OK                                               
066000               MOVE DVP-FOUND-DOCTOR-ID TO REQ-DOCTOR-ID                  
066100               MOVE DVP-FOUND-DOCTOR-ID TO WS-RPT-DOCTOR-ID               
066200           ELSE                                                           
066300               MOVE "N" TO REQUEST-VALID-SW                               
066400               IF DVP-DOCTOR-NOT-FOUND                                    
066500                   MOVE "DOCTOR-NOT-FOUND" TO WS-REASON-TEXT              
066600               ELSE                                                       
066700               IF DVP-DOCTOR-INACTIVE                                     
066800                   MOVE "DOCTOR-INACTIVE" TO WS-REASON-TEXT               
066900               ELSE                                                       
067000               IF DVP-DOCTOR-BUSY                                         
067100                   MOVE "DOCTOR-BUSY" TO WS-REASON-TEXT                   
067200               ELSE                                                       
067300                   MOVE "NO-DOCTOR-AVAILABLE" TO WS-REASON-TEXT.          
067400       540-EXIT.                                                          
067500           EXIT.                                                          
067600                                                                          
067700       580-ADD-CONSULTATION.                                              
067800           MOVE "580-ADD-CONSULTATION" TO PARA-NAME.                      
067900           ADD 1 TO CONSULT-TABLE-COUNT.                                  
068000           SET CON-IDX TO CONSULT-TABLE-COUNT.                            
068100           MOVE WS-NEXT-CON-ID TO                                         
068200                       CON-ID IN CONSULT-TABLE(CON-IDX).                  
068300           MOVE REQ-PATIENT-ID TO                                         
068400                       CON-PATIENT-ID IN CONSULT-TABLE(CON-IDX).          
068500           MOVE REQ-DOCTOR-ID TO                                          
068600                       CON-DOCTOR-ID IN CONSULT-TABLE(CON-IDX).           
068700           MOVE REQ-DATE TO CON-DATE IN CONSULT-TABLE(CON-IDX).           
068800           MOVE REQ-TIME TO CON-TIME IN CONSULT-TABLE(CON-IDX).           
068900           MOVE "N" TO CON-CANCELED IN CONSULT-TABLE(CON-IDX).            
069000           MOVE SPACES TO                                                 
069100                   CON-CANCEL-REASON IN CONSULT-TABLE(CON-IDX).           
069200           MOVE WS-NEXT-CON-ID TO WS-RPT-CONSULT-ID.                      
069300           ADD 1 TO WS-NEXT-CON-ID.                                       
069400       580-EXIT.                                                          
069500           EXIT.                                                          
069600                                                                          
069700       250-PROCESS-CANCEL-REQ.                                            
069800           MOVE "250-PROCESS-CANCEL-REQ" TO PARA-NAME.                    
069900           PERFORM 600-FIND-CONSULTATION THRU 600-EXIT.                   
070000           IF CONSULT-WAS-FOUND                                           
070100               MOVE CON-PATIENT-ID IN CONSULT-TABLE(CON-IDX)              
070200                                   TO WS-RPT-PATIENT-ID                   
070300               MOVE CON-DOCTOR-ID IN CONSULT-TABLE(CON-IDX)               
070400                                   TO WS-RPT-DOCTOR-ID                    
070500               MOVE CON-DATE IN CONSULT-TABLE(CON-IDX)                    
070600                                   TO WS-RPT-DATE                         
070700               MOVE CON-TIME IN CONSULT-TABLE(CON-IDX)                    
070800                                   TO WS-RPT-TIME                         
070900               MOVE "Y" TO CON-CANCELED IN CONSULT-TABLE(CON-IDX)         
071000               MOVE REQ-CANCEL-REASON TO                                  
071100                       CON-CANCEL-REASON IN CONSULT-TABLE(CON-IDX)        
071200               MOVE "CANCELED " TO WS-STATUS-TEXT                         
071300               ADD 1 TO REQUESTS-CANCELED                                 
071400           ELSE                                                           
071500               MOVE ZERO TO WS-RPT-PATIENT-ID, WS-RPT-DOCTOR-ID,          
071600                            WS-RPT-DATE, WS-RPT-TIME                      
071700               MOVE "REJECTED " TO WS-STATUS-TEXT                         
071800               MOVE "CONSULT-NOT-FOUND" TO WS-REASON-TEXT                 
071900               PERFORM 980-TALLY-REJECT THRU 980-EXIT.                    
072000           PERFORM 740-WRITE-RPT-DETAIL THRU 740-EXIT.                    
072100       250-EXIT.                                                          
072200           EXIT.                                                          
072300                                                                          
072400       600-FIND-CONSULTATION.                                             
072500           MOVE "600-FIND-CONSULTATION" TO PARA-NAME.                     
072600           MOVE "N" TO CONSULT-FOUND-SW.                                  
072700           IF CONSULT-TABLE-COUNT > 0                                     
072800               SET CON-IDX TO 1                                           
072900               SEARCH ALL CONSULT-TABLE                                   
073000                   AT END                                                 
073100                       MOVE "N" TO CONSULT-FOUND-SW                       
073200                   WHEN CON-ID IN CONSULT-TABLE(CON-IDX)                  
073300                           = REQ-CONSULT-ID                               
073400                       MOVE "Y" TO CONSULT-FOUND-SW                       
073500               END-SEARCH.                                                
073600       600-EXIT.                                                          
073700           EXIT.                                                          
073800                                                                          
073900       700-WRITE-PAGE-HDR.                                                
074000           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                        
074100           MOVE WS-RUN-DATE(1:4) TO HDR-YY.                               
074200           MOVE WS-RUN-DATE(5:2) TO HDR-MM.                               
074300           MOVE WS-RUN-DATE(7:2) TO HDR-DD.                               
074400           MOVE WS-RUN-TIME(1:2) TO HDR-HH.                               
074500           MOVE WS-RUN-TIME(3:2) TO HDR-MN.                               
074600           IF THIS-IS-A-RERUN                                             
074700               MOVE "**RERUN**" TO HDR-RERUN-TAG                          
074800           ELSE                                                           
074900               MOVE SPACES TO HDR-RERUN-TAG.                              
075000           MOVE WS-PAGES TO HDR-PAGE-NBR.                                 
075100           WRITE SYSOUT-REC FROM WS-HDR-REC                               
075200                   AFTER ADVANCING NEXT-PAGE.                             
075300           ADD 1 TO WS-PAGES.                                             
075400       700-EXIT.                                                          
075500           EXIT.                                                          
075600                                                                          
075700       720-WRITE-COLM-HDR.                                                
075800           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                        
075900           WRITE SYSOUT-REC FROM WS-COLM-HDR-REC                          
076000                   AFTER ADVANCING 2 LINES.                               
076100           WRITE SYSOUT-REC FROM WS-BLANK-LINE                            
076200                   AFTER ADVANCING 1 LINE.                                
076300       720-EXIT.                                                          
076400           EXIT.                                                          
076500                                                                          
076600       740-WRITE-RPT-DETAIL.                                              
076700           MOVE "740-WRITE-RPT-DETAIL" TO PARA-NAME.                      
076800           MOVE WS-RPT-TYPE       TO REQ-TYPE-O.                          
076900           MOVE WS-RPT-PATIENT-ID TO PATIENT-ID-O.                        
077000           MOVE WS-RPT-DOCTOR-ID  TO DOCTOR-ID-O.                         
077100           MOVE WS-RPT-DATE(1:4)  TO WDD-YY.                              
077200           MOVE WS-RPT-DATE(5:2)  TO WDD-MM.                              
077300           MOVE WS-RPT-DATE(7:2)  TO WDD-DD.                              
077400           MOVE WS-DATE-DISP      TO DATE-O.                              
077500           MOVE WS-RPT-TIME(1:2)  TO WDT-HH.                              
077600           MOVE WS-RPT-TIME(3:2)  TO WDT-MN.                              
077700           MOVE WS-TIME-DISP      TO TIME-O.                              
077800           MOVE WS-RPT-CONSULT-ID TO CONSULT-ID-O.                        
077900           MOVE WS-STATUS-TEXT    TO STATUS-O.                            
078000           MOVE WS-REASON-TEXT    TO REASON-O.                            
078100           WRITE SYSOUT-REC FROM WS-DETAIL-REC                            
078200                   AFTER ADVANCING 1 LINE.                                
078300       740-EXIT.                                                          
078400           EXIT.                                                          
078500                                                                          
078600       980-TALLY-REJECT.                                                  
078700           MOVE "980-TALLY-REJECT" TO PARA-NAME.                          
078800           ADD 1 TO REQUESTS-REJECTED.                                    
078900           SET RSN-IDX TO 1.                                              
079000           SEARCH REASON-COUNT-ENTRY                                      
079100               AT END                                                     
079200                   MOVE "** UNKNOWN REJECT REASON CODE" TO                
079300                                       ABEND-REASON                       
079400                   MOVE WS-REASON-TEXT TO ACTUAL-VAL                      
079500                   GO TO 1000-ABEND-RTN                                   
079600               WHEN RSN-TEXT(RSN-IDX) = WS-REASON-TEXT                    
079700                   ADD 1 TO RSN-COUNT(RSN-IDX)                            
079800           END-SEARCH.                                                    
079900       980-EXIT.                                                          
080000           EXIT.                                                          
080100                                                                          
080200       800-OPEN-FILES.                                                    
080300           MOVE "800-OPEN-FILES" TO PARA-NAME.                            
080400           OPEN OUTPUT SYSOUT.                                            
080500           OPEN INPUT  REQUEST-FILE                                       
080600                       PATIENT-MASTER-FILE                                
080700                       DOCTOR-MASTER-FILE                                 
080800                       CONSULT-IN-FILE.                                   
080900           OPEN OUTPUT CONSULT-OUT-FILE.                                  
081000           IF NOT RQ-OK                                                   
081100               MOVE "OPEN FAILED - REQUEST-FILE" TO ABEND-REASON          
081200               MOVE RQCODE TO ACTUAL-VAL                                  
081300               GO TO 1000-ABEND-RTN.                                      
081400           IF NOT PM-OK                                                   
081500               MOVE "OPEN FAILED - PATIENT-MASTER-FILE" TO                
081600                                       ABEND-REASON                       
081700               MOVE PMCODE TO ACTUAL-VAL                                  
081800               GO TO 1000-ABEND-RTN.                                      
081900           IF NOT DM-OK                                                   
082000               MOVE "OPEN FAILED - DOCTOR-MASTER-FILE" TO                 
082100                                       ABEND-REASON                       
082200               MOVE DMCODE TO ACTUAL-VAL                                  
082300               GO TO 1000-ABEND-RTN.                                      
082400           IF NOT CI-OK                                                   
082500               MOVE "OPEN FAILED - CONSULT-IN-FILE" TO                    
082600                                       ABEND-REASON                       
082700               MOVE CICODE TO ACTUAL-VAL                                  
082800               GO TO 1000-ABEND-RTN.                                      
082900       800-EXIT.                                                          
083000           EXIT.                                                          
083100                                                                          
083200       850-CLOSE-FILES.                                                   
083300           MOVE "850-CLOSE-FILES" TO PARA-NAME.                           
083400           CLOSE SYSOUT                                                   
083500                 REQUEST-FILE                                             
083600                 PATIENT-MASTER-FILE                                      
083700                 DOCTOR-MASTER-FILE                                       
083800                 CONSULT-IN-FILE                                          
083900                 CONSULT-OUT-FILE.                                        
084000       850-EXIT.                                                          
084100           EXIT.                                                          
084200                                                                          
084300       900-WRITE-CONSULT-OUT.                                             
084400           MOVE "900-WRITE-CONSULT-OUT" TO PARA-NAME.                     
084500           PERFORM 902-WRITE-ONE-CONSULT THRU 902-EXIT                    
084600                   VARYING CON-IDX FROM 1 BY 1                            
084700                   UNTIL CON-IDX > CONSULT-TABLE-COUNT.                   
084800       900-EXIT.                                                          
084900           EXIT.                                                          
085000                                                                          
085100       902-WRITE-ONE-CONSULT.                                             
085200           MOVE CONSULT-TABLE(CON-IDX) TO CONSULTATION-RECORD.            
085300           WRITE CONSULT-OUT-FILE-REC FROM CONSULTATION-RECORD.           
085400           IF NOT CO-OK                                                   
085500               MOVE "WRITE FAILED - CONSULT-OUT-FILE" TO                  
085600                                       ABEND-REASON                       
085700               MOVE COCODE TO ACTUAL-VAL                                  
085800               GO TO 1000-ABEND-RTN.                                      
085900       902-EXIT.                                                          
086000           EXIT.                                                          
086100                                                                          
086200       950-WRITE-RPT-SUMMARY.                                             
086300           MOVE "950-WRITE-RPT-SUMMARY" TO PARA-NAME.                     
086400           WRITE SYSOUT-REC FROM WS-BLANK-LINE                            
086500                   AFTER ADVANCING 2 LINES.                               
086600           MOVE "REQUESTS READ" TO SUM-LABEL-O.                           
086700           MOVE REQUESTS-READ TO SUM-COUNT-O.                             
086800           PERFORM 952-WRITE-SUM-LINE THRU 952-EXIT.                      
086900           MOVE "CONSULTATIONS SCHEDULED" TO SUM-LABEL-O.                 
087000           MOVE REQUESTS-SCHEDULED TO SUM-COUNT-O.                        
087100           PERFORM 952-WRITE-SUM-LINE THRU 952-EXIT.                      
087200           MOVE "CONSULTATIONS CANCELED" TO SUM-LABEL-O.                  
087300           MOVE REQUESTS-CANCELED TO SUM-COUNT-O.                         
087400           PERFORM 952-WRITE-SUM-LINE THRU 952-EXIT.                      
087500           MOVE "REQUESTS REJECTED" TO SUM-LABEL-O.                       
087600           MOVE REQUESTS-REJECTED TO SUM-COUNT-O.                         
087700           PERFORM 952-WRITE-SUM-LINE THRU 952-EXIT.                      
087800           WRITE SYSOUT-REC FROM WS-BLANK-LINE                            
087900                   AFTER ADVANCING 1 LINE.                                
088000           PERFORM 954-WRITE-REASON-LINE THRU 954-EXIT                    
088100                   VARYING RSN-IDX FROM 1 BY 1 UNTIL RSN-IDX > 10.        
088200       950-EXIT.                                                          
088300           EXIT.                                                          
088400                                                                          
088500       952-WRITE-SUM-LINE.                                                
088600           WRITE SYSOUT-REC FROM WS-SUMMARY-LINE                          
088700                   AFTER ADVANCING 1 LINE.                                
088800       952-EXIT.                                                          
088900           EXIT.                                                          
089000                                                                          
089100       954-WRITE-REASON-LINE.                                             
089200           IF RSN-COUNT(RSN-IDX) > ZERO                                   
089300               MOVE "  REJECTED - " TO SUM-LABEL-O                        
089400               MOVE RSN-TEXT(RSN-IDX) TO                                  
089500                       SUM-LABEL-O(14:22)                                 
089600               MOVE RSN-COUNT(RSN-IDX) TO SUM-COUNT-O                     
089700               WRITE SYSOUT-REC FROM WS-SUMMARY-LINE                      
089800                       AFTER ADVANCING 1 LINE.                            
089900       954-EXIT.                                                          
090000           EXIT.                                                          
090100                                                                          
090200       999-CLEANUP.                                                       
090300           MOVE "999-CLEANUP" TO PARA-NAME.                               
090400           PERFORM 900-WRITE-CONSULT-OUT THRU 900-EXIT.                   
090500           PERFORM 950-WRITE-RPT-SUMMARY THRU 950-EXIT.                   
090600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
090700           DISPLAY "REQUESTS READ........ " REQUESTS-READ.                
090800           DISPLAY "CONSULTS SCHEDULED... " REQUESTS-SCHEDULED.           
090900           DISPLAY "CONSULTS CANCELED.... " REQUESTS-CANCELED.            
091000           DISPLAY "REQUESTS REJECTED.... " REQUESTS-REJECTED.            
091100           DISPLAY "******** END JOB CNSLPROC ********".                  
091200       999-EXIT.                                                          
091300           EXIT.                                                          
091400                                                                          
091500******************************************************************        
091600*  1000-ABEND-RTN IS REACHED ONLY ON A CONDITION THE DESK CANNOT          
091700*  RECOVER FROM (BAD OPEN, MISSING PARM RECORD, BAD WRITE).  WE           
091800*  FORCE A SYSTEM ABEND SO OPERATIONS SEES A NON-ZERO CONDITION           
091900*  CODE INSTEAD OF A CLEAN-LOOKING RUN THAT QUIETLY LOST DATA.            
092000******************************************************************        
092100       1000-ABEND-RTN.                                                    
092200           WRITE SYSOUT-REC FROM ABEND-REC                                
092300                   AFTER ADVANCING 2 LINES.                               
092400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
092500           DISPLAY "******** CNSLPROC ABENDING ********".                 
092600           DISPLAY ABEND-REASON.                                          
092700           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
092800       1000-EXIT.                                                         
092900           EXIT.                                                          
