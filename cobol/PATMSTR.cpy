000100******************************************************************
000200*    COPYBOOK      PATMSTR                                       *
000300*    PATIENT MASTER RECORD LAYOUT AND IN-MEMORY PATIENT TABLE     *
000400*    USED BY THE CONSULTATION SCHEDULING BATCH (CNSLPROC).        *
000500*    FIXED LENGTH 180 BYTES, ASCENDING PAT-ID, READ-ONLY INPUT.    *
000600*                                                                *
000700*    03/14/89  JS   ORIGINAL LAYOUT FOR THE SCHEDULING PROJECT     *
000800*    06/22/91  RLP  ADDED ZIP-CODE SPLIT FOR ROUTE-LISTING WORK    *
000900*    11/03/96  TGD  ADDED LAST/FIRST NAME REDEFINE - SEE PATLIST   *
001000*    02/09/99  AK   Y2K - CONFIRMED NO 2-DIGIT YEARS IN THIS RECORD*
001100******************************************************************
001200 01  PATIENT-RECORD.
001300     05  PAT-ID                      PIC 9(06).
001400     05  PAT-NAME                    PIC X(40).
001500     05  PAT-NAME-PARTS REDEFINES PAT-NAME.
001600         10  PAT-LAST-NAME           PIC X(18).
001700         10  PAT-FIRST-NAME          PIC X(18).
001800         10  FILLER                  PIC X(04).
001900     05  PAT-EMAIL                   PIC X(40).
002000     05  PAT-PHONE                   PIC X(11).
002100     05  PAT-CPF                     PIC X(11).
002200     05  PAT-ADDR-STREET             PIC X(30).
002300     05  PAT-ADDR-NUMBER             PIC X(06).
002400     05  PAT-ADDR-CITY               PIC X(20).
002500     05  PAT-ADDR-STATE              PIC X(02).
002600     05  PAT-ADDR-ZIP                PIC X(08).
002700     05  PAT-ADDR-ZIP-SPLIT REDEFINES PAT-ADDR-ZIP.
002800         10  PAT-ZIP-PREFIX          PIC X(05).
002900         10  PAT-ZIP-SUFFIX          PIC X(03).
003000     05  PAT-ACTIVE                  PIC X(01).
003100         88  PAT-IS-ACTIVE           VALUE "A".
003200         88  PAT-IS-INACTIVE         VALUE "I".
003300     05  FILLER                      PIC X(05).
003400******************************************************************
003500*    IN-MEMORY PATIENT TABLE - LOADED ASCENDING BY PAT-ID FROM     *
003600*    PATIENT-MASTER-FILE AT 050-LOAD-PATIENT-TABLE IN CNSLPROC.    *
003700*    SEARCHED BY SEARCH ALL (BINARY) ON PAT-ID.                    *
003800******************************************************************
003900 01  PATIENT-TABLE-AREA.
004000     05  PATIENT-TABLE-COUNT         PIC 9(04) COMP.
004100     05  PATIENT-TABLE OCCURS 1 TO 9999 TIMES
004200                 DEPENDING ON PATIENT-TABLE-COUNT
004300                 ASCENDING KEY IS PAT-ID
004400                 INDEXED BY PAT-IDX.
004500         10  PAT-ID                  PIC 9(06).
004600         10  PAT-NAME                PIC X(40).
004700         10  PAT-EMAIL               PIC X(40).
004800         10  PAT-PHONE               PIC X(11).
004900         10  PAT-CPF                 PIC X(11).
005000         10  PAT-ADDR-STREET         PIC X(30).
005100         10  PAT-ADDR-NUMBER         PIC X(06).
005200         10  PAT-ADDR-CITY           PIC X(20).
005300         10  PAT-ADDR-STATE          PIC X(02).
005400         10  PAT-ADDR-ZIP            PIC X(08).
005500         10  PAT-ACTIVE              PIC X(01).
005600             88  PAT-IS-ACTIVE       VALUE "A".
005700             88  PAT-IS-INACTIVE     VALUE "I".
005800         10  FILLER                  PIC X(05).
