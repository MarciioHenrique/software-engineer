000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  MINSADVC.                                             
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEV Center.                                    
000600       DATE-WRITTEN. 09/18/92.                                            
000700       DATE-COMPILED. 09/18/92.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY CNSLPROC AT 530-CHECK-ADVANCE-NOTICE.                
001400*          TAKES THE RUN DATE/TIME AND THE REQUESTED CONSULTATION         
001500*          DATE/TIME AND RETURNS WHETHER THE REQUEST CLEARS THE           
001600*          CLINIC'S 30-MINUTE ADVANCE-NOTICE RULE.  NO FILES, NO          
001700*          TABLES - A SINGLE ARITHMETIC CHECK, CALLED ONCE PER            
001800*          SCHEDULE REQUEST.                                              
001900*                                                                         
002000******************************************************************        
002100                                                                          
002200******************************************************************        
002300*  CHANGE LOG                                                             
002400*                                                                         
002500*  09/18/92  RLP   ORIGINAL SUBPROGRAM - PULLED THE ADVANCE-NOTICE        
002600*                  ARITHMETIC OUT OF CNSLPROC SO PATSRCH COULD            
002700*                  SHARE IT FOR THE RESCHEDULE SCREEN EDIT.               
002800*  07/11/95  RLP   DAY-COUNT FORMULA COMPARED TIME-OF-DAY ONLY            
002900*                  WHEN THE CONSULT DATE WAS TOMORROW - A REQUEST         
003000*                  FILED AT 23:50 FOR 00:05 THE NEXT DAY PASSED.          
003100*                  NOW COMPARES ABSOLUTE MINUTES, NOT CLOCK TIME.         
003200*                  REQ #4602.                                             
003300*  02/09/99  AK    Y2K - MAP-RUN-DATE/MAP-CONSULT-DATE ALREADY            
003400*                  CARRY A 4-DIGIT YEAR, DAY-COUNT FORMULA NEEDS          
003500*                  NO WINDOWING.  VERIFIED AGAINST THE YEAR-2000          
003600*                  PROJECT PLAN.                                          
003700*  08/06/02  MM    ADDED WS-MINUTES-DIFF-ALPHA REDEFINE SO A              
003800*                  NEGATIVE DIFFERENCE PRINTS READABLY ON THE             
003900*                  CNSLPROC ABEND LINE IF WE EVER NEED TO TRACE           
004000*                  ONE OF THESE REJECTIONS.                               
004100*  05/10/04  DW    DAY-COUNT WAS BUILT ON THE 30/360 BILLING              
004200*                  CONVENTION - JAN 31 AND FEB 1 BOTH CAME OUT            
004300*                  TO THE SAME DAY-COUNT, SO A REQUEST FILED LATE         
004400*                  ONE NIGHT FOR JUST AFTER MIDNIGHT THE NEXT DAY         
004500*                  COULD FLIP THE MINUTES-DIFF SIGN AND GET               
004600*                  REJECTED AS TOO SOON WHEN IT WAS FINE.  DAY-           
004700*                  COUNT NOW WALKS THE REAL CALENDAR.  REQ #6044.         
004800******************************************************************        
004900                                                                          
005000       ENVIRONMENT DIVISION.                                              
005100       CONFIGURATION SECTION.                                             
005200       SOURCE-COMPUTER. IBM-390.                                          
005300       OBJECT-COMPUTER. IBM-390.                                          
005400       INPUT-OUTPUT SECTION.                                              
005500                                                                          
005600       DATA DIVISION.                                                     
005700       FILE SECTION.                                                      
005800                                                                          
005900       WORKING-STORAGE SECTION.                                           
006000                                                                          
006100** BREAKOUT AREAS REUSED FOR BOTH THE RUN DATE/TIME AND THE               
006200** REQUESTED CONSULT DATE/TIME - SEE 200/300 BELOW.                       
006300       01  WS-DATE-WORK.                                                  
006400           05  WS-DATE-WORK-NUM        PIC 9(08).                         
006500           05  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK-NUM.             
006600               10  WS-DATE-WORK-YY     PIC 9(04).                         
006700               10  WS-DATE-WORK-MM     PIC 9(02).                         
006800               10  WS-DATE-WORK-DD     PIC 9(02).                         
006900                                                                          
007000       01  WS-TIME-WORK.                                                  
007100           05  WS-TIME-WORK-NUM        PIC 9(04).                         
007200           05  WS-TIME-WORK-PARTS REDEFINES WS-TIME-WORK-NUM.             
007300               10  WS-TIME-WORK-HH     PIC 9(02).                         
007400               10  WS-TIME-WORK-MM     PIC 9(02).                         
007500                                                                          
007600** CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR, LOADED AS A          
007700** LITERAL SO THE TABLE COMES IN AT COMPILE TIME - NOT SET UP BY          
007800** MOVE STATEMENTS.  JAN=000, FEB=031, MAR=059, ... DEC=334.              
007900       01  WS-CUM-DAYS-LIT.                                               
008000           05  FILLER  PIC X(36)                                          
008100               VALUE "000031059090120151181212243273304334".              
008200       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.                   
008300           05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.         
008400                                                                          
008500** GREGORIAN LEAP-YEAR QUOTIENTS/REMAINDERS - SEE 200-CALC-DAY-           
008600** COUNT.  LEAP IF DIVISIBLE BY 4 AND (NOT BY 100 OR BY 400).  THE        
008700** Q4/Q100/Q400 QUOTIENTS COUNT LEAP YEARS COMPLETED BEFORE THE           
008800** CURRENT YEAR - THIS YEAR'S OWN LEAP DAY IS ADDED SEPARATELY BY         
008900** WS-LEAP-ADJ SO FEB 29 ISN'T COUNTED TWICE.                             
009000       01  WS-LEAP-CALC-FIELDS.                                           
009100           05  WS-LEAP-Q4              PIC S9(9) COMP-3.                  
009200           05  WS-LEAP-Q100            PIC S9(9) COMP-3.                  
009300           05  WS-LEAP-Q400            PIC S9(9) COMP-3.                  
009400           05  WS-LEAP-R4              PIC S9(9) COMP-3.                  
009500           05  WS-LEAP-R100            PIC S9(9) COMP-3.                  
009600           05  WS-LEAP-R400            PIC S9(9) COMP-3.                  
009700           05  WS-LEAP-DUMMY           PIC S9(9) COMP-3.                  
009800           05  WS-LEAP-ADJ             PIC S9(1) COMP-3.                  
009900           05  WS-LEAP-YEAR-SW         PIC X(01).                         
010000               88  LEAP-YEAR-FLAG      VALUE "Y".                         
010100                                                                          
010200       01  WS-CALC-FIELDS.                                                
010300           05  WS-DAY-COUNT-OUT        PIC S9(9) COMP-3.                  
010400           05  WS-MINUTE-OF-DAY-OUT    PIC S9(9) COMP-3.                  
010500           05  WS-RUN-ABS-MINUTES      PIC S9(9) COMP-3.                  
010600           05  WS-CONSULT-ABS-MINUTES  PIC S9(9) COMP-3.                  
010700           05  WS-MINUTES-DIFF         PIC S9(9) COMP-3.                  
010800           05  WS-MINUTES-DIFF-ALPHA REDEFINES WS-MINUTES-DIFF            
010900                                       PIC S9(9).                         
011000                                                                          
011100       LINKAGE SECTION.                                                   
011200       01  MINS-ADVANCE-PARMS-AREA.                                       
011300           05  MAP-RUN-DATE            PIC 9(08).                         
011400           05  MAP-RUN-TIME            PIC 9(04).                         
011500           05  MAP-CONSULT-DATE        PIC 9(08).                         
011600           05  MAP-CONSULT-TIME        PIC 9(04).                         
011700           05  MAP-MINUTES-ADVANCE     PIC S9(7) COMP-3.                  
011800           05  FILLER                  PIC X(05).                         
011900                                                                          
012000       01  MINS-ADVANCE-RET-CD         PIC S9(4) COMP.                    
012100           88  MINS-ADVANCE-OK         VALUE 0.                           
012200           88  MINS-ADVANCE-TOO-SOON   VALUE 1.                           
012300                                                                          
012400       PROCEDURE DIVISION USING MINS-ADVANCE-PARMS-AREA,                  
012500                             MINS-ADVANCE-RET-CD.                         
012600           MOVE MAP-RUN-DATE TO WS-DATE-WORK-NUM.                         
012700           PERFORM 200-CALC-DAY-COUNT.                                    
012800           MOVE MAP-RUN-TIME TO WS-TIME-WORK-NUM.                         
012900           PERFORM 300-CALC-MINUTE-OF-DAY.                                
013000           COMPUTE WS-RUN-ABS-MINUTES =                                   
013100               (WS-DAY-COUNT-OUT * 1440) + WS-MINUTE-OF-DAY-OUT.          
013200                                                                          
013300           MOVE MAP-CONSULT-DATE TO WS-DATE-WORK-NUM.                     
013400           PERFORM 200-CALC-DAY-COUNT.                                    
013500           MOVE MAP-CONSULT-TIME TO WS-TIME-WORK-NUM.                     
013600           PERFORM 300-CALC-MINUTE-OF-DAY.                                
013700           COMPUTE WS-CONSULT-ABS-MINUTES =                               
013800               (WS-DAY-COUNT-OUT * 1440) + WS-MINUTE-OF-DAY-OUT.          
013900                                                                          
014000           COMPUTE WS-MINUTES-DIFF =                                      
014100               WS-CONSULT-ABS-MINUTES - WS-RUN-ABS-MINUTES.               
014200           MOVE WS-MINUTES-DIFF TO MAP-MINUTES-ADVANCE.                   
014300           IF WS-MINUTES-DIFF >= 30                                       
014400               MOVE ZERO TO MINS-ADVANCE-RET-CD                           
014500           ELSE                                                           
014600               MOVE 1 TO MINS-ADVANCE-RET-CD.                             
014700                                                                          
014800           GOBACK.                                                        
014900                                                                          
015000** DAY-COUNT WALKS THE REAL GREGORIAN CALENDAR SO IT STAYS                
015100** MONOTONIC ACROSS MONTH AND YEAR BOUNDARIES - SEE THE 05/10/04          
015200** CHANGE-LOG ENTRY ABOVE.  THE OLD 30/360 BILLING CONVENTION             
015300** WAS GOOD FOR INTEREST-DAYS BUT NOT FOR ORDERING TWO DATES.             
015400       200-CALC-DAY-COUNT.                                                
015500           COMPUTE WS-LEAP-Q4   = (WS-DATE-WORK-YY - 1) / 4.              
015600           COMPUTE WS-LEAP-Q100 = (WS-DATE-WORK-YY - 1) / 100.            
015700           COMPUTE WS-LEAP-Q400 = (WS-DATE-WORK-YY - 1) / 400.            
015800           DIVIDE WS-DATE-WORK-YY BY 4 GIVING WS-LEAP-DUMMY               
015900               REMAINDER WS-LEAP-R4.                                      
016000           DIVIDE WS-DATE-WORK-YY BY 100 GIVING WS-LEAP-DUMMY             
016100               REMAINDER WS-LEAP-R100.                                    
016200           DIVIDE WS-DATE-WORK-YY BY 400 GIVING WS-LEAP-DUMMY             
016300               REMAINDER WS-LEAP-R400.                                    
016400           IF WS-LEAP-R4 = ZERO                                           
016500           AND (WS-LEAP-R100 NOT = ZERO OR WS-LEAP-R400 = ZERO)           
016600               MOVE "Y" TO WS-LEAP-YEAR-SW                                
016700           ELSE                                                           
016800               MOVE "N" TO WS-LEAP-YEAR-SW.                               
016900           MOVE ZERO TO WS-LEAP-ADJ.                                      
017000           IF LEAP-YEAR-FLAG AND WS-DATE-WORK-MM > 2                      
017100               MOVE 1 TO WS-LEAP-ADJ.                                     
017200           COMPUTE WS-DAY-COUNT-OUT =                                     
017300               (WS-DATE-WORK-YY * 365) + WS-LEAP-Q4 - WS-LEAP-Q100        
017400                   + WS-LEAP-Q400 + WS-LEAP-ADJ + WS-DATE-WORK-DD         
017500                   + WS-CUM-DAYS(WS-DATE-WORK-MM).                        
017600                                                                          
017700       300-CALC-MINUTE-OF-DAY.                                            
017800           COMPUTE WS-MINUTE-OF-DAY-OUT =                                 
017900               (WS-TIME-WORK-HH * 60) + WS-TIME-WORK-MM.                  
