000100******************************************************************
000200*    COPYBOOK      CONSFILE                                      *
000300*    CONSULTATION RECORD LAYOUT AND IN-MEMORY CONSULTATION TABLE  *
000400*    USED BY CNSLPROC (CONSULT-IN/CONSULT-OUT) AND BY DOCAVAIL     *
000500*    FOR THE PATIENT-BUSY / DOCTOR-BUSY FREE-TIME CHECKS.          *
000600*    FIXED LENGTH 80 BYTES, ASCENDING CON-ID.                      *
000700*                                                                *
000800*    03/21/89  JS   ORIGINAL LAYOUT FOR THE SCHEDULING PROJECT     *
000900*    07/02/93  RLP  ADDED DATE/TIME REDEFINES FOR THE CONSOLIDATED *
001000*                   DAILY-ACTIVITY EXTRACT                        *
001100*    02/09/99  AK   Y2K - CON-DATE CARRIES A 4-DIGIT YEAR ALREADY  *
001200******************************************************************
001300 01  CONSULTATION-RECORD.
001400     05  CON-ID                      PIC 9(08).
001500     05  CON-PATIENT-ID              PIC 9(06).
001600     05  CON-DOCTOR-ID               PIC 9(06).
001700     05  CON-DATE                    PIC 9(08).
001800     05  CON-DATE-PARTS REDEFINES CON-DATE.
001900         10  CON-DATE-YY             PIC 9(04).
002000         10  CON-DATE-MM             PIC 9(02).
002100         10  CON-DATE-DD             PIC 9(02).
002200     05  CON-TIME                    PIC 9(04).
002300     05  CON-TIME-PARTS REDEFINES CON-TIME.
002400         10  CON-TIME-HH             PIC 9(02).
002500         10  CON-TIME-MIN            PIC 9(02).
002600     05  CON-CANCELED                PIC X(01).
002700         88  CON-IS-CANCELED         VALUE "Y".
002800         88  CON-IS-ACTIVE           VALUE "N".
002900     05  CON-CANCEL-REASON           PIC X(30).
003000         88  CON-REAS-PATIENT-GAVE-UP
003100                      VALUE "PATIENT_GAVE_UP               ".
003200         88  CON-REAS-DOCTOR-CANCELED
003300                      VALUE "DOCTOR_CANCELED               ".
003400         88  CON-REAS-OTHERS
003500                      VALUE "OTHERS                        ".
003600     05  FILLER                      PIC X(17).
003700******************************************************************
003800*    IN-MEMORY CONSULTATION TABLE - LOADED FROM CONSULT-IN-FILE    *
003900*    AT 070-LOAD-CONSULT-TABLE, MAINTAINED IN ASCENDING CON-ID      *
004000*    ORDER (NEW SCHEDULE REQUESTS ARE APPENDED WITH THE NEXT        *
004100*    SEQUENTIAL ID), AND REWRITTEN WHOLE TO CONSULT-OUT-FILE AT     *
004200*    900-WRITE-CONSULT-OUT.                                        *
004300******************************************************************
004400 01  CONSULT-TABLE-AREA.
004500     05  CONSULT-TABLE-COUNT         PIC 9(05) COMP.
004600     05  CONSULT-TABLE OCCURS 1 TO 99999 TIMES
004700                 DEPENDING ON CONSULT-TABLE-COUNT
004800                 ASCENDING KEY IS CON-ID
004900                 INDEXED BY CON-IDX.
005000         10  CON-ID                  PIC 9(08).
005100         10  CON-PATIENT-ID          PIC 9(06).
005200         10  CON-DOCTOR-ID           PIC 9(06).
005300         10  CON-DATE                PIC 9(08).
005400         10  CON-TIME                PIC 9(04).
005500         10  CON-CANCELED            PIC X(01).
005600             88  CON-IS-CANCELED     VALUE "Y".
005700             88  CON-IS-ACTIVE       VALUE "N".
005800         10  CON-CANCEL-REASON       PIC X(30).
005900         10  FILLER                  PIC X(17).
