000100******************************************************************
000200*    COPYBOOK      ABENDREC                                      *
000300*    GENERIC SYSOUT ABEND/DIAGNOSTIC LINE - SHARED BY ALL         *
000400*    DDS0001 BATCH PROGRAMS.  DO NOT CHANGE FIELD LAYOUT WITHOUT  *
000500*    CHECKING EVERY PROGRAM THAT CARRIES "COPY ABENDREC."         *
000600*                                                                *
000700*    10/02/89  JS   ORIGINAL COPYBOOK FOR THE DALY- SERIES        *
000800*    04/11/94  RLP  ADDED ACTUAL-VAL/EXPECTED-VAL FOR BALANCING   *
000900*    02/09/99  AK   WIDENED TO 132 TO MATCH SYSOUT PRINT FILES    *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-TAG                   PIC X(10) VALUE "**ABEND***".
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON                PIC X(50) VALUE SPACES.
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
002100     05  FILLER                      PIC X(08) VALUE SPACES.
