000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  DOCAVAIL.                                             
000400       AUTHOR. RAYMOND L PRATT.                                           
000500       INSTALLATION. COBOL DEV Center.                                    
000600       DATE-WRITTEN. 09/18/92.                                            
000700       DATE-COMPILED. 09/18/92.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY CNSLPROC AT 540-CHECK-DOCTOR-AVAILABLE.              
001400*          IS PASSED THE DOCTOR AND CONSULT TABLES CNSLPROC HAS IN        
001500*          MEMORY ALREADY - NO FILES OF ITS OWN.  IF THE REQUEST          
001600*          NAMES A DOCTOR, VERIFIES THAT DOCTOR EXISTS, IS ACTIVE,        
001700*          AND IS FREE AT THE REQUESTED DATE/TIME.  IF THE REQUEST        
001800*          CARRIES DOCTOR-ID ZERO (ANY-DOCTOR-OF-SPECIALTY), SCANS        
001900*          THE DOCTOR TABLE ASCENDING BY DOC-ID FOR THE FIRST             
002000*          ACTIVE DOCTOR OF THE REQUESTED SPECIALTY WHO IS FREE.          
002100*                                                                         
002200******************************************************************        
002300                                                                          
002400******************************************************************        
002500*  CHANGE LOG                                                             
002600*                                                                         
002700*  09/18/92  RLP   ORIGINAL SUBPROGRAM - PULLED THE DOCTOR-BUSY           
002800*                  CHECK AND THE ANY-DOCTOR SCAN OUT OF CNSLPROC          
002900*                  SO BOTH COULD BE UNIT-TESTED OFF-LINE.                 
003000*  05/02/97  TGD   ANY-DOCTOR SCAN NOW SKIPS INACTIVE DOCTORS             
003100*                  BEFORE CHECKING THE SPECIALTY MATCH INSTEAD OF         
003200*                  AFTER - WAS REJECTING THE WHOLE REQUEST WHEN           
003300*                  THE FIRST DOCTOR OF A SPECIALTY HAPPENED TO BE         
003400*                  INACTIVE EVEN THOUGH A LATER ONE WAS FREE.             
003500*                  REQ #5180.                                             
003600*  02/09/99  AK    Y2K - CON-DATE ALREADY CARRIES A 4-DIGIT YEAR,         
003700*                  NO WINDOWING NEEDED IN THE BUSY COMPARE BELOW.         
003800*  03/19/04  DW    SPLIT OUT OF CNSLPROC WHEN THE IN-LINE VERSION         
003900*                  GOT TOO BIG TO READ - SEE CNSLPROC CHANGE LOG.         
004000******************************************************************        
004100                                                                          
004200       ENVIRONMENT DIVISION.                                              
004300       CONFIGURATION SECTION.                                             
004400       SOURCE-COMPUTER. IBM-390.                                          
004500       OBJECT-COMPUTER. IBM-390.                                          
004600       INPUT-OUTPUT SECTION.                                              
004700                                                                          
004800       DATA DIVISION.                                                     
004900       FILE SECTION.                                                      
005000                                                                          
005100       WORKING-STORAGE SECTION.                                           
005200                                                                          
005300       01  WORK-COUNTERS-AND-SWITCHES.                                    
005400           05  WRK-DOC-IDX             PIC 9(04) COMP.                    
005500           05  WRK-FOUND-SW            PIC X(01).                         
005600               88  WRK-DOCTOR-FOUND    VALUE "Y".                         
005700           05  WRK-BUSY-SW             PIC X(01).                         
005800               88  WRK-DOCTOR-IS-BUSY  VALUE "Y".                         
005900           05  WRK-ROW-SUB             PIC 9(05) COMP.                    
006000           05  FILLER                  PIC X(02).                         
006100                                                                          
006200** USED ONLY TO REACH THE RIGHT DOC-ID ENTRY WHEN THE REQUEST             
006300** NAMES A DOCTOR - SEE 100-VERIFY-NAMED-DOCTOR.                          
006400       01  WRK-NAMED-DOC-AREA.                                            
006500           05  WRK-NAMED-DOC-ID        PIC 9(06).                         
006600           05  WRK-NAMED-DOC-PARTS REDEFINES WRK-NAMED-DOC-ID.            
006700               10  WRK-NAMED-DOC-HIGH  PIC 9(03).                         
006800               10  WRK-NAMED-DOC-LOW   PIC 9(03).                         
006900           05  FILLER                  PIC X(02).                         
007000                                                                          
007100       LINKAGE SECTION.                                                   
007200** SAME LAYOUT AS CNSLPROC'S WORKING-STORAGE COPY - KEEP THE TWO          
007300** IN STEP, THERE IS NO SHARED COPYBOOK FOR THIS ONE.                     
007400       01  DOC-VERIFY-PARMS-AREA.                                         
007500           05  DVP-DOCTOR-ID           PIC 9(06).                         
007600           05  DVP-SPECIALTY           PIC X(12).                         
007700           05  DVP-CONSULT-DATE        PIC 9(08).                         
007800           05  DVP-CONSULT-TIME        PIC 9(04).                         
007900           05  DVP-FOUND-DOCTOR-ID     PIC 9(06).                         
008000           05  FILLER                  PIC X(05).                         
008100                                                                          
008200       COPY DOCMSTR.                                                      
008300                                                                          
008400       COPY CONSFILE.                                                     
008500                                                                          
008600       01  DVP-RETURN-CD               PIC S9(4) COMP.                    
008700           88  DVP-DOCTOR-OK           VALUE 0.                           
008800           88  DVP-DOCTOR-NOT-FOUND    VALUE 1.                           
008900           88  DVP-DOCTOR-INACTIVE     VALUE 2.                           
009000           88  DVP-DOCTOR-BUSY         VALUE 3.                           
009100           88  DVP-NO-DOCTOR-AVAIL     VALUE 4.                           
009200                                                                          
009300       PROCEDURE DIVISION USING DOC-VERIFY-PARMS-AREA,                    
009400                             DOCTOR-TABLE-AREA,                           
009500                             CONSULT-TABLE-AREA,                          
009600                             DVP-RETURN-CD.                               
009700           MOVE ZERO TO DVP-RETURN-CD.                                    
009800           IF DVP-DOCTOR-ID = ZERO                                        
009900               PERFORM 200-FIND-ANY-DOCTOR THRU 200-EXIT                  
010000           ELSE                                                           
010100               PERFORM 100-VERIFY-NAMED-DOCTOR THRU 100-EXIT.             
010200           GOBACK.                                                        
010300                                                                          
010400       100-VERIFY-NAMED-DOCTOR.                                           
010500           SET DOC-IDX TO 1.                                              
010600           SEARCH ALL DOCTOR-TABLE                                        
010700               AT END                                                     
010800                   SET DVP-DOCTOR-NOT-FOUND TO TRUE                       
010900                   GO TO 100-EXIT                                         
011000               WHEN DOC-ID IN DOCTOR-TABLE(DOC-IDX)                       
011100                       = DVP-DOCTOR-ID                                    
011200                   CONTINUE                                               
011300           END-SEARCH.                                                    
011400           IF NOT DOC-IS-ACTIVE IN DOCTOR-TABLE(DOC-IDX)                  
011500               SET DVP-DOCTOR-INACTIVE TO TRUE                            
011600               GO TO 100-EXIT.                                            
011700           PERFORM 300-SCAN-DOCTOR-BUSY THRU 300-EXIT.                    
011800           IF WRK-DOCTOR-IS-BUSY                                          
011900               SET DVP-DOCTOR-BUSY TO TRUE                                
012000           ELSE                                                           
012100               MOVE DVP-DOCTOR-ID TO DVP-FOUND-DOCTOR-ID.                 
012200       100-EXIT.                                                          
012300           EXIT.                                                          
012400                                                                          
012500******************************************************************        
012600*  ANY-DOCTOR SCAN WALKS THE TABLE IN ASCENDING DOC-ID ORDER AND          
012700*  TAKES THE FIRST ACTIVE, FREE DOCTOR OF THE REQUESTED SPECIALTY         
012800*  - NOT A LOAD-BALANCED PICK.  THE DESK WANTED "FIRST OPEN SLOT"         
012900*  BEHAVIOR, NOT "FAIR SHARE" (TGD, SEE REQ #5180).                       
013000******************************************************************        
013100       200-FIND-ANY-DOCTOR.                                               
013200           MOVE "N" TO WRK-FOUND-SW.                                      
013300           PERFORM 210-SCAN-ONE-DOCTOR THRU 210-EXIT                      
013400                   VARYING WRK-DOC-IDX FROM 1 BY 1                        
013500                   UNTIL WRK-DOC-IDX > DOCTOR-TABLE-COUNT                 
013600                      OR WRK-DOCTOR-FOUND.                                
013700           IF NOT WRK-DOCTOR-FOUND                                        
013800               SET DVP-NO-DOCTOR-AVAIL TO TRUE.                           
013900       200-EXIT.                                                          
014000           EXIT.                                                          
014100                                                                          
014200       210-SCAN-ONE-DOCTOR.                                               
014300           IF DOC-SPECIALTY(WRK-DOC-IDX) = DVP-SPECIALTY                  
014400           AND DOC-IS-ACTIVE(WRK-DOC-IDX)                                 
014500               SET DOC-IDX TO WRK-DOC-IDX                                 
014600               PERFORM 300-SCAN-DOCTOR-BUSY THRU 300-EXIT                 
014700               IF NOT WRK-DOCTOR-IS-BUSY                                  
014800                   MOVE "Y" TO WRK-FOUND-SW                               
014900                   MOVE DOC-ID(WRK-DOC-IDX) TO                            
015000                               DVP-FOUND-DOCTOR-ID.                       
015100       210-EXIT.                                                          
015200           EXIT.                                                          
015300                                                                          
015400       300-SCAN-DOCTOR-BUSY.                                              
015500           MOVE "N" TO WRK-BUSY-SW.                                       
015600           IF CONSULT-TABLE-COUNT > 0                                     
015700               PERFORM 310-CHECK-ONE-CONSULT THRU 310-EXIT                
015800                   VARYING WRK-ROW-SUB FROM 1 BY 1                        
015900                   UNTIL WRK-ROW-SUB > CONSULT-TABLE-COUNT                
016000                      OR WRK-DOCTOR-IS-BUSY.                              
016100       300-EXIT.                                                          
016200           EXIT.                                                          
016300                                                                          
016400       310-CHECK-ONE-CONSULT.                                             
016500           IF CON-DOCTOR-ID IN CONSULT-TABLE(WRK-ROW-SUB)                 
016600                   = DOC-ID(DOC-IDX)                                      
016700           AND CON-DATE IN CONSULT-TABLE(WRK-ROW-SUB)                     
016800                   = DVP-CONSULT-DATE                                     
016900           AND CON-TIME IN CONSULT-TABLE(WRK-ROW-SUB)                     
017000                   = DVP-CONSULT-TIME                                     
017100           AND CON-IS-ACTIVE IN CONSULT-TABLE(WRK-ROW-SUB)                
017200               MOVE "Y" TO WRK-BUSY-SW.                                   
017300       310-EXIT.                                                          
017400           EXIT.                                                          
