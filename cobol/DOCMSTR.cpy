000100******************************************************************
000200*    COPYBOOK      DOCMSTR                                       *
000300*    DOCTOR MASTER RECORD LAYOUT AND IN-MEMORY DOCTOR TABLE       *
000400*    USED BY THE CONSULTATION SCHEDULING BATCH (CNSLPROC) AND      *
000500*    THE DOCAVAIL AVAILABILITY SUBPROGRAM.                         *
000600*    FIXED LENGTH 180 BYTES, ASCENDING DOC-ID, READ-ONLY INPUT.    *
000700*                                                                *
000800*    03/14/89  JS   ORIGINAL LAYOUT FOR THE SCHEDULING PROJECT     *
000900*    09/18/92  RLP  ADDED SPECIALTY 88-LEVELS - MATCH DOCAVAIL     *
001000*    05/02/97  TGD  ADDED CRM STATE-PREFIX REDEFINE FOR LICENSE    *
001100*                   BOARD EXTRACT REQUEST                         *
001200******************************************************************
001300 01  DOCTOR-RECORD.
001400     05  DOC-ID                      PIC 9(06).
001500     05  DOC-NAME                    PIC X(40).
001600     05  DOC-NAME-PARTS REDEFINES DOC-NAME.
001700         10  DOC-LAST-NAME           PIC X(18).
001800         10  DOC-FIRST-NAME          PIC X(18).
001900         10  FILLER                  PIC X(04).
002000     05  DOC-EMAIL                   PIC X(40).
002100     05  DOC-CRM                     PIC X(10).
002200     05  DOC-CRM-SPLIT REDEFINES DOC-CRM.
002300         10  DOC-CRM-STATE           PIC X(02).
002400         10  DOC-CRM-NUMBER          PIC X(08).
002500     05  DOC-SPECIALTY               PIC X(12).
002600         88  DOC-SPEC-ORTHOPEDICS    VALUE "ORTHOPEDICS ".
002700         88  DOC-SPEC-CARDIOLOGY     VALUE "CARDIOLOGY  ".
002800         88  DOC-SPEC-GYNECOLOGY     VALUE "GYNECOLOGY  ".
002900         88  DOC-SPEC-DERMATOLOGY    VALUE "DERMATOLOGY ".
003000     05  DOC-PHONE                   PIC X(11).
003100     05  DOC-ADDR-STREET             PIC X(30).
003200     05  DOC-ADDR-NUMBER             PIC X(06).
003300     05  DOC-ADDR-CITY               PIC X(20).
003400     05  DOC-ACTIVE                  PIC X(01).
003500         88  DOC-IS-ACTIVE           VALUE "A".
003600         88  DOC-IS-INACTIVE         VALUE "I".
003700     05  FILLER                      PIC X(04).
003800******************************************************************
003900*    IN-MEMORY DOCTOR TABLE - LOADED ASCENDING BY DOC-ID FROM      *
004000*    DOCTOR-MASTER-FILE AT 060-LOAD-DOCTOR-TABLE IN CNSLPROC.      *
004100*    SEARCHED ALL (BINARY) BY DOC-ID WHEN THE REQUEST NAMES A      *
004200*    DOCTOR, AND SCANNED IN ASCENDING DOC-ID ORDER BY DOCAVAIL      *
004300*    WHEN THE REQUEST NAMES ONLY A SPECIALTY.                      *
004400******************************************************************
004500 01  DOCTOR-TABLE-AREA.
004600     05  DOCTOR-TABLE-COUNT          PIC 9(04) COMP.
004700     05  DOCTOR-TABLE OCCURS 1 TO 0999 TIMES
004800                 DEPENDING ON DOCTOR-TABLE-COUNT
004900                 ASCENDING KEY IS DOC-ID
005000                 INDEXED BY DOC-IDX.
005100         10  DOC-ID                  PIC 9(06).
005200         10  DOC-NAME                PIC X(40).
005300         10  DOC-EMAIL               PIC X(40).
005400         10  DOC-CRM                 PIC X(10).
005500         10  DOC-SPECIALTY           PIC X(12).
005600             88  DOC-SPEC-ORTHOPEDICS  VALUE "ORTHOPEDICS ".
005700             88  DOC-SPEC-CARDIOLOGY   VALUE "CARDIOLOGY  ".
005800             88  DOC-SPEC-GYNECOLOGY   VALUE "GYNECOLOGY  ".
005900             88  DOC-SPEC-DERMATOLOGY  VALUE "DERMATOLOGY ".
006000         10  DOC-PHONE               PIC X(11).
006100         10  DOC-ADDR-STREET         PIC X(30).
006200         10  DOC-ADDR-NUMBER         PIC X(06).
006300         10  DOC-ADDR-CITY           PIC X(20).
006400         10  DOC-ACTIVE              PIC X(01).
006500             88  DOC-IS-ACTIVE       VALUE "A".
006600             88  DOC-IS-INACTIVE     VALUE "I".
006700         10  FILLER                  PIC X(04).
