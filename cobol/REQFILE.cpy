000100******************************************************************
000200*    COPYBOOK      REQFILE                                       *
000300*    DAILY CONSULTATION-REQUEST TRANSACTION RECORD.  FIRST RECORD *
000400*    ON REQUEST-FILE IS ALWAYS A PARAMETER RECORD (REQ-TYPE "P")   *
000500*    CARRYING THE RUN DATE/TIME IN REQ-DATE/REQ-TIME.  REMAINING   *
000600*    RECORDS ARE "S" (SCHEDULE) OR "C" (CANCEL) REQUESTS IN         *
000700*    ARRIVAL ORDER.  FIXED LENGTH 100 BYTES.                       *
000800*                                                                *
000900*    03/28/89  JS   ORIGINAL LAYOUT FOR THE SCHEDULING PROJECT     *
001000*    08/14/94  RLP  ADDED DATE/TIME REDEFINES, ANY-DOCTOR 88-LEVEL *
001100*    02/09/99  AK   Y2K - REQ-DATE CARRIES A 4-DIGIT YEAR ALREADY  *
001200******************************************************************
001300 01  REQUEST-RECORD.
001400     05  REQ-TYPE                    PIC X(01).
001500         88  SCHEDULE-REQUEST        VALUE "S".
001600         88  CANCEL-REQUEST          VALUE "C".
001700         88  PARAMETER-RECORD        VALUE "P".
001800     05  REQ-PATIENT-ID               PIC 9(06).
001900     05  REQ-DOCTOR-ID                PIC 9(06).
002000         88  ANY-DOCTOR               VALUE ZERO.
002100     05  REQ-SPECIALTY                PIC X(12).
002200     05  REQ-DATE                     PIC 9(08).
002300     05  REQ-DATE-PARTS REDEFINES REQ-DATE.
002400         10  REQ-DATE-YY              PIC 9(04).
002500         10  REQ-DATE-MM              PIC 9(02).
002600         10  REQ-DATE-DD              PIC 9(02).
002700     05  REQ-TIME                     PIC 9(04).
002800     05  REQ-TIME-PARTS REDEFINES REQ-TIME.
002900         10  REQ-TIME-HH              PIC 9(02).
003000         10  REQ-TIME-MIN             PIC 9(02).
003100     05  REQ-CONSULT-ID               PIC 9(08).
003200     05  REQ-CONSULT-ID-ALPHA REDEFINES REQ-CONSULT-ID
003300                                      PIC X(08).
003400     05  REQ-CANCEL-REASON            PIC X(30).
003500     05  FILLER                       PIC X(25).
